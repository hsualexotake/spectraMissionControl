000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?NOLMAP, SYMBOLS, INSPECT
000130?SAVE ALL
000140?SAVEABEND
000150?LINES 66
000160?CHECK 3
000170*
000180 IDENTIFICATION DIVISION.
000190*
000200 PROGRAM-ID.    DOCLOG0M.
000210 AUTHOR.        H. GRABER.
000220 INSTALLATION.  ABT. ANWENDUNGSENTWICKLUNG BAHNHOF.
000230 DATE-WRITTEN.  1987-06-15.
000240 DATE-COMPILED.
000250 SECURITY.      NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
000260*
000270*****************************************************************
000280* Letzte Aenderung :: 2026-08-10
000290* Letzte Version   :: G.04.00
000300* Kurzbeschreibung :: Zuteilungslogik Docking-Scheduler - wird je
000310*                     Andockanfrage durch DOCDRV0O aufgerufen
000320* Auftrag          :: DOCK-101 DOCK-104
000330*
000340* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers.   | Datum    | von | Kommentar                           *
000380*---------|----------|-----|-------------------------------------*
000390*A.00.00  |1987-06-15| hg  | Neuerstellung (2 Portale, Erstbeleg.)
000400*A.01.00  |1991-02-03| hg  | Portalgruppe B1/B2, Ausweichliste
000410*         |          |     | ueber Portaltabelle eingefuehrt
000420*A.02.00  |1993-07-30| sch | Betankungs- und Frei-Pruefung in
000430*         |          |     | eigenes Modul DOCVAL0M ausgelagert
000440*G.00.00  |1998-10-07| kl  | Jahr-2000: Zeitfelder 14-stellig
000450*G.01.00  |2011-09-02| lb  | Auftrag DOCK-88 Kapazitaet je Portal
000460*         |          |     | auf 50 Missionen je Portal erweitert
000470*G.02.00  |2017-11-21| LOR | Belegungsplan bleibt jetzt fuer die
000480*         |          |     | gesamte Laufzeit im Hauptspeicher
000490*         |          |     | stehen (vorher Neuaufbau je Aufruf)
000500*G.03.00  |2019-04-17| mr  | Grundzeichen der Ablehnung (RF/NP)
000510*         |          |     | als eigenes Feld an Aufrufer zurueck
000520*G.04.00  |2026-08-10| hg  | Auftrag DOCK-104 Gesamtueberarbeitung,
000530*         |          |     | Umstellung auf gemeinsame Portal- und
000540*         |          |     | Belegungstabelle DOCRECC
000550*----------------------------------------------------------------*
000560*
000570* Programmbeschreibung
000580* --------------------
000590* Wird von DOCDRV0O fuer jeden gelesenen Andockwunsch genau einmal
000600* aufgerufen. Ablauf je Aufruf:
000610*
000620*   1. Betankungspruefung (DOCVAL0M, LINK-CMD='RF'). Schlaegt sie
000630*      fehl, wird sofort abgelehnt (Grund-Kz 'RF'), ohne dass ein
000640*      Portal gesucht wird.
000650*   2. Durchsuchen der Ausweichliste des angefragten Portals in
000660*      der in der Portaltabelle hinterlegten Reihenfolge (zuerst
000670*      das angefragte Portal selbst, danach das Partnerportal).
000680*      Je Portal wird DOCVAL0M (LINK-CMD='PF') nach einem freien
000690*      Zeitfenster gefragt. Das ERSTE passende Portal wird verwen-
000700*      det (DOCK-101 - keine Optimierung, keine Auslastungs-
000710*      rechnung).
000720*   3. Wird ein Portal gefunden, so wird der Belegungsplan dieses
000730*      Portals fortgeschrieben (Eintrag anhaengen) und der Entscheid
000740*      'ACCEPTED' mit dem zugeteilten Portal zurueckgegeben.
000750*      Andernfalls 'REJECTED' mit Grund-Kz 'NP'.
000760*
000770* Der Belegungsplan (DOC-PORT-SCHEDULE) steht in der WORKING-
000780* STORAGE dieses Moduls und bleibt ueber alle Aufrufe eines Laufes
000790* hinweg erhalten (COBOL85 auf NonStop haelt WORKING-STORAGE eines
000800* einmal geladenen Unterprogramms zwischen CALLs).
000810*
000820******************************************************************
000830*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SPECIAL-NAMES.
000870     SWITCH-15 IS ANZEIGE-VERSION
000880         ON STATUS IS SHOW-VERSION
000890     CLASS ALPHNUM IS "0123456789"
000900                      "abcdefghijklmnopqrstuvwxyz"
000910                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000920                      " .,;-_!$%&/=*+".
000930*
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*
000970 DATA DIVISION.
000980 FILE SECTION.
000990*
001000 WORKING-STORAGE SECTION.
001010*--------------------------------------------------------------------*
001020* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001030*--------------------------------------------------------------------*
001040 01          COMP-FELDER.
001050     05      C4-ANF-PTR          PIC S9(04) COMP.
001060     05      C4-PORT-PTR         PIC S9(04) COMP.
001070     05      C4-BASE-PTR         PIC S9(04) COMP.
001080     05      C4-SCH-PTR          PIC S9(04) COMP.
001090*
001100*--------------------------------------------------------------------*
001110* Display-Felder: Praefix D
001120*--------------------------------------------------------------------*
001130 01          DISPLAY-FELDER.
001140     05      D-NUM4              PIC -9(04).
001150     05      D-NUM4-X REDEFINES D-NUM4
001160                                 PIC X(05).
001170*
001180*--------------------------------------------------------------------*
001190* Zeitfenster in Datum/Uhrzeit aufgespalten - fuer Fehlerausgaben
001200*--------------------------------------------------------------------*
001210 01          W-ZEIT-START.
001220     05      W-ZEIT-START-DATUM  PIC X(08).
001230     05      W-ZEIT-START-UHR    PIC X(06).
001240 01          W-ZEIT-START-ALT REDEFINES W-ZEIT-START
001250                                 PIC X(14).
001260*
001270*--------------------------------------------------------------------*
001280* Felder mit konstantem Inhalt: Praefix K
001290*--------------------------------------------------------------------*
001300 01          KONSTANTE-FELDER.
001310     05      K-MODUL             PIC X(08)     VALUE "DOCLOG0M".
001320     05      K-PROG-START        PIC X(11)     VALUE "G04 2026-08".
001330     05      K-STATUS-OK         PIC X(08)     VALUE "ACCEPTED".
001340     05      K-STATUS-NOK        PIC X(08)     VALUE "REJECTED".
001350     05      K-GRUND-REFUEL      PIC X(02)     VALUE "RF".
001360     05      K-GRUND-NOPORT      PIC X(02)     VALUE "NP".
001370*
001380*----------------------------------------------------------------*
001390* Conditional-Felder
001400*----------------------------------------------------------------*
001410 01          SCHALTER.
001420     05      PRG-STATUS          PIC 9.
001430          88 PRG-OK                          VALUE ZERO.
001440          88 PRG-ABBRUCH                     VALUE 1.
001450     05      PORT-ZUGETEILT-FLAG PIC X       VALUE "N".
001460          88 PORT-ZUGETEILT                  VALUE "J".
001470          88 KEIN-PORT-ZUGETEILT              VALUE "N".
001480     05      ERSTLAUF-FLAG       PIC X       VALUE "J".
001490          88 ERSTER-AUFRUF                   VALUE "J".
001500          88 NICHT-ERSTER-AUFRUF             VALUE "N".
001510     05      INDEX-GEF-FLAG      PIC X       VALUE "N".
001520          88 INDEX-GEFUNDEN                  VALUE "J".
001530          88 INDEX-NICHT-GEFUNDEN             VALUE "N".
001540*
001550*--------------------------------------------------------------------*
001560* gemeinsame Docking-Strukturen (Portaltabelle, Belegungsplan)
001570* DOC-PORT-SCHEDULE bleibt ueber die Laufzeit des Batchjobs stehen -
001580* siehe C000-INIT, wird nur beim allerersten Aufruf genullt.
001590*--------------------------------------------------------------------*
001600     COPY    DOCRECC OF "=DOCKLIB".
001610*
001620*--------------------------------------------------------------------*
001630* Uebergabebereich an Pruefmodul DOCVAL0M
001640*--------------------------------------------------------------------*
001650 01          VAL-LINK-REC.
001660     05      VAL-LINK-CMD        PIC X(02).
001670     05      VAL-LINK-RC         PIC S9(04) COMP.
001680     05      VAL-LINK-PRUEF-DATEN.
001690         10  VAL-LINK-PORT       PIC X(02).
001700         10  VAL-LINK-BETANK-FLAG PIC X(01).
001710         10  VAL-LINK-START-TIME PIC X(14).
001720         10  VAL-LINK-END-TIME  PIC X(14).
001730     05      VAL-LINK-PRUEF-RAW REDEFINES VAL-LINK-PRUEF-DATEN
001740                                 PIC X(31).
001750*
001760*--------------------------------------------------------------------*
001770* sonstige Arbeitsfelder
001780*--------------------------------------------------------------------*
001790 01          WORK-FELDER.
001800     05      W-SUCH-PORT         PIC X(02).
001810*
001820 LINKAGE SECTION.
001830*
001840*-->    Uebergabe aus DOCDRV0O
001850 01     LINK-REC.
001860    05  LINK-HDR.
001870     10 LINK-RC                 PIC S9(04) COMP.
001880*       0    = Verarbeitung ok
001890*       9999 = Programmabbruch
001900    05  LINK-ANFRAGE.
001910     10 LINK-ANF-MISSION-ID     PIC X(12).
001920     10 LINK-ANF-PORT           PIC X(02).
001930     10 LINK-ANF-START-TIME     PIC X(14).
001940     10 LINK-ANF-END-TIME       PIC X(14).
001950     10 LINK-ANF-TEAM           PIC X(20).
001960     10 LINK-ANF-BETANK-FLAG    PIC X(01).
001970    05  LINK-ENTSCHEID.
001980     10 LINK-ENTSCHEID-STATUS   PIC X(08).
001990     10 LINK-ENTSCHEID-PORT     PIC X(02).
002000     10 LINK-ENTSCHEID-GRUND-KZ PIC X(02).
002010*       "RF" = Betankung am angefragten Portal nicht moeglich
002020*       "NP" = kein Portal der Ausweichliste frei
002030*       Leerzeichen = Anfrage angenommen
002040*
002050 PROCEDURE DIVISION USING LINK-REC.
002060*
002070******************************************************************
002080* Steuerungs-Section
002090******************************************************************
002100 A100-STEUERUNG SECTION.
002110 A100-00.
002120     IF  SHOW-VERSION
002130         DISPLAY K-MODUL " Stand: " K-PROG-START
002140         EXIT PROGRAM
002150     END-IF
002160*
002170     MOVE ZERO TO PRG-STATUS
002180     MOVE ZERO TO LINK-RC
002190*
002200     PERFORM C000-INIT
002210     PERFORM B100-VERARBEITUNG
002220*
002230     EXIT PROGRAM
002240     .
002250 A100-99.
002260     EXIT.
002270*
002280******************************************************************
002290* Initialisierung - Belegungsplan nur beim allerersten Aufruf
002300* dieses Laufs loeschen (lebt danach ueber alle Aufrufe weiter)
002310******************************************************************
002320 C000-INIT SECTION.
002330 C000-00.
002340     IF  NICHT-ERSTER-AUFRUF
002350         GO TO C000-99
002360     END-IF
002370*
002380     PERFORM C010-PORTAL-NULLEN
002390             VARYING C4-PORT-PTR FROM 1 BY 1
002400             UNTIL C4-PORT-PTR > 4
002410*
002420     SET NICHT-ERSTER-AUFRUF TO TRUE
002430     .
002440 C000-99.
002450     EXIT.
002460*
002470 C010-PORTAL-NULLEN SECTION.
002480 C010-00.
002490     MOVE ZERO TO DOC-SCH-ANZAHL (C4-PORT-PTR)
002500     .
002510 C010-99.
002520     EXIT.
002530*
002540******************************************************************
002550* Verarbeitung der einzelnen Andockanfrage
002560******************************************************************
002570 B100-VERARBEITUNG SECTION.
002580 B100-00.
002590     MOVE SPACES  TO LINK-ENTSCHEID-STATUS
002600     MOVE SPACES  TO LINK-ENTSCHEID-PORT
002610     MOVE SPACES  TO LINK-ENTSCHEID-GRUND-KZ
002620     SET KEIN-PORT-ZUGETEILT TO TRUE
002630*
002640*       leeres oder ungueltiges Betankungskennzeichen gilt als
002650*       "keine Betankung gewuenscht" (DOCK-104)
002660     IF  LINK-ANF-BETANK-FLAG NOT = "Y"
002670         MOVE "N" TO LINK-ANF-BETANK-FLAG
002680     END-IF
002690*
002700*       Betankungspruefung am angefragten Portal (DOCK-104)
002710     MOVE "RF"                  TO VAL-LINK-CMD
002720     MOVE LINK-ANF-PORT         TO VAL-LINK-PORT
002730     MOVE LINK-ANF-BETANK-FLAG  TO VAL-LINK-BETANK-FLAG
002740     CALL "DOCVAL0M" USING VAL-LINK-REC, DOC-BELEGUNG-PORTAL (1)
002750*
002760     IF  VAL-LINK-RC NOT = ZERO
002770         MOVE K-STATUS-NOK      TO LINK-ENTSCHEID-STATUS
002780         MOVE K-GRUND-REFUEL    TO LINK-ENTSCHEID-GRUND-KZ
002790         GO TO B100-99
002800     END-IF
002810*
002820*       Tabellenindex des angefragten Portals ermitteln - das ist
002830*       Platz 1 der Ausweichliste (DOC-PORT-AUSWEICH(x,1) = x selbst)
002840     MOVE LINK-ANF-PORT TO W-SUCH-PORT
002850     SET INDEX-NICHT-GEFUNDEN TO TRUE
002860     PERFORM Z500-PORT-INDEX-PRUEFEN
002870             VARYING C4-PORT-PTR FROM 1 BY 1
002880             UNTIL C4-PORT-PTR > 4
002890                OR  INDEX-GEFUNDEN
002900     MOVE C4-PORT-PTR TO C4-BASE-PTR
002910*
002920*       Ausweichliste des angefragten Portals der Reihe nach
002930*       absuchen (Platz 1 = angefragtes Portal, Platz 2 = Partner-
002940*       portal), erstes freies Portal gewinnt (DOCK-101)
002950     PERFORM B200-PORT-SUCHEN
002960             VARYING C4-ANF-PTR FROM 1 BY 1
002970             UNTIL C4-ANF-PTR > 2
002980                OR  PORT-ZUGETEILT
002990*
003000     IF  PORT-ZUGETEILT
003010         PERFORM B300-BELEGUNG-EINTRAGEN
003020         MOVE K-STATUS-OK       TO LINK-ENTSCHEID-STATUS
003030     ELSE
003040         MOVE K-STATUS-NOK      TO LINK-ENTSCHEID-STATUS
003050         MOVE K-GRUND-NOPORT    TO LINK-ENTSCHEID-GRUND-KZ
003060         MOVE LINK-ANF-START-TIME TO W-ZEIT-START-ALT
003070         DISPLAY K-MODUL " kein Portal frei fuer ",
003080                 LINK-ANF-MISSION-ID, " ab ", W-ZEIT-START-DATUM
003090     END-IF
003100     .
003110 B100-99.
003120     EXIT.
003130*
003140******************************************************************
003150* Ausweichportal Nr. C4-ANF-PTR (1=angefragtes Portal,
003160* 2=Partnerportal derselben Gruppe) auf freies Zeitfenster pruefen.
003170* Bei Erfolg bleibt C4-PORT-PTR auf dem Tabellenindex des Portals
003180* stehen (fuer B300-BELEGUNG-EINTRAGEN).
003190******************************************************************
003200 B200-PORT-SUCHEN SECTION.
003210 B200-00.
003220     MOVE DOC-PORT-AUSWEICH (C4-BASE-PTR C4-ANF-PTR) TO W-SUCH-PORT
003230     SET INDEX-NICHT-GEFUNDEN TO TRUE
003240     PERFORM Z500-PORT-INDEX-PRUEFEN
003250             VARYING C4-PORT-PTR FROM 1 BY 1
003260             UNTIL C4-PORT-PTR > 4
003270                OR  INDEX-GEFUNDEN
003280*
003290     IF  INDEX-NICHT-GEFUNDEN
003300         GO TO B200-99
003310     END-IF
003320*
003330     MOVE "PF"                  TO VAL-LINK-CMD
003340     MOVE LINK-ANF-START-TIME   TO VAL-LINK-START-TIME
003350     MOVE LINK-ANF-END-TIME     TO VAL-LINK-END-TIME
003360     CALL "DOCVAL0M" USING VAL-LINK-REC,
003370                           DOC-BELEGUNG-PORTAL (C4-PORT-PTR)
003380*
003390     IF  VAL-LINK-RC = ZERO
003400         SET PORT-ZUGETEILT TO TRUE
003410     END-IF
003420     .
003430 B200-99.
003440     EXIT.
003450*
003460******************************************************************
003470* Tabellenindex von DOC-PORT-TABLE ermitteln, dessen Portalcode
003480* gleich W-SUCH-PORT ist
003490******************************************************************
003500 Z500-PORT-INDEX-PRUEFEN SECTION.
003510 Z500-00.
003520     IF  DOC-PORT-CODE (C4-PORT-PTR) = W-SUCH-PORT
003530         SET INDEX-GEFUNDEN TO TRUE
003540     END-IF
003550     .
003560 Z500-99.
003570     EXIT.
003580*
003590******************************************************************
003600* Belegung des soeben zugeteilten Portals C4-PORT-PTR fortschreiben
003610******************************************************************
003620 B300-BELEGUNG-EINTRAGEN SECTION.
003630 B300-00.
003640     ADD 1 TO DOC-SCH-ANZAHL (C4-PORT-PTR)
003650     MOVE DOC-SCH-ANZAHL (C4-PORT-PTR) TO C4-SCH-PTR
003660*
003670     MOVE LINK-ANF-MISSION-ID TO
003680          DOC-SCH-MISSION-ID (C4-PORT-PTR C4-SCH-PTR)
003690     MOVE LINK-ANF-START-TIME TO
003700          DOC-SCH-START-TIME (C4-PORT-PTR C4-SCH-PTR)
003710     MOVE LINK-ANF-END-TIME   TO
003720          DOC-SCH-END-TIME   (C4-PORT-PTR C4-SCH-PTR)
003730     MOVE LINK-ANF-TEAM       TO
003740          DOC-SCH-TEAM        (C4-PORT-PTR C4-SCH-PTR)
003750*
003760     MOVE DOC-PORT-CODE (C4-PORT-PTR) TO LINK-ENTSCHEID-PORT
003770     .
003780 B300-99.
003790     EXIT.
003800*
003810******************************************************************
003820* ENDE Source-Programm DOCLOG0M
003830******************************************************************
