000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120?NOLMAP, SYMBOLS, INSPECT
000130?SAVE ALL
000140?SAVEABEND
000150?LINES 66
000160?CHECK 3
000170*
000180 IDENTIFICATION DIVISION.
000190*
000200 PROGRAM-ID.    DOCVAL0M.
000210 AUTHOR.        H. GRABER.
000220 INSTALLATION.  ABT. ANWENDUNGSENTWICKLUNG BAHNHOF.
000230 DATE-WRITTEN.  1987-06-15.
000240 DATE-COMPILED.
000250 SECURITY.      NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
000260*
000270*****************************************************************
000280* Letzte Aenderung :: 2026-08-10
000290* Letzte Version   :: G.03.00
000300* Kurzbeschreibung :: Pruefmodul Docking-Scheduler (Betankung und
000310*                     Portal-Frei-Pruefung)
000320* Auftrag          :: DOCK-101 DOCK-104
000330*
000340* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000350*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000360*----------------------------------------------------------------*
000370* Vers.   | Datum    | von | Kommentar                           *
000380*---------|----------|-----|-------------------------------------*
000390*A.00.00  |1987-06-15| hg  | Neuerstellung (Betankungspruefung)
000400*A.01.00  |1989-01-11| hg  | Portal-Frei-Pruefung ergaenzt
000410*A.02.00  |1993-07-30| sch | Umstellung auf Kommando DISPATCH ueber
000420*         |          |     | LINK-CMD (RF/PF) statt zwei Module
000430*G.00.00  |1998-10-07| kl  | Jahr-2000: Zeitvergleich auf 14-stell.
000440*         |          |     | Datum/Zeitfeld umgestellt
000450*G.01.00  |2011-09-02| lb  | Auftrag DOCK-88 Intervallgrenze auf
000460*         |          |     | halboffen umgestellt (Ende=Start kein
000470*         |          |     | Konflikt mehr)
000480*G.02.00  |2019-04-17| mr  | Pruefung auf Gross-/Kleinschreibung
000490*         |          |     | REFUEL-FLAG entfernt (nur noch 'Y')
000500*G.03.00  |2026-08-10| hg  | Auftrag DOCK-104 Modul auf gemeinsame
000510*         |          |     | Portaltabelle DOCRECC umgestellt
000520*----------------------------------------------------------------*
000530*
000540* Programmbeschreibung
000550* --------------------
000560* Wird von DOCLOG0M je Andockanfrage aufgerufen. Ueber LINK-CMD
000570* wird gesteuert, welche Pruefung durchzufuehren ist:
000580*
000590*   LINK-CMD = 'RF'  Betankungspruefung (DOCK-104)
000600*              Eine Anfrage mit Betankungskennzeichen 'Y' ist nur
000610*              zulaessig, wenn das ANGEFRAGTE Portal betankbar
000620*              ist (lt. Portaltabelle nur A1). Ohne Betankungs-
000630*              wunsch ist die Pruefung immer erfolgreich.
000640*
000650*   LINK-CMD = 'PF'  Portal-Frei-Pruefung (DOCK-101)
000660*              Das Zeitfenster der Anfrage darf sich mit keinem
000670*              bereits belegten Zeitfenster auf demselben Portal
000680*              ueberschneiden. Halboffene Intervalle: endet eine
000690*              Mission genau dann, wenn die naechste beginnt, so
000700*              liegt kein Konflikt vor.
000710*
000720******************************************************************
000730*
000740 ENVIRONMENT DIVISION.
000750 CONFIGURATION SECTION.
000760 SPECIAL-NAMES.
000770     SWITCH-15 IS ANZEIGE-VERSION
000780         ON STATUS IS SHOW-VERSION
000790     CLASS ALPHNUM IS "0123456789"
000800                      "abcdefghijklmnopqrstuvwxyz"
000810                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000820                      " .,;-_!$%&/=*+".
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870 DATA DIVISION.
000880 FILE SECTION.
000890*
000900 WORKING-STORAGE SECTION.
000910*--------------------------------------------------------------------*
000920* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000930*--------------------------------------------------------------------*
000940 01          COMP-FELDER.
000950     05      C4-PTR              PIC S9(04) COMP.
000960     05      C4-ANZ              PIC S9(04) COMP.
000970*
000980*--------------------------------------------------------------------*
000990* Display-Felder: Praefix D
001000*--------------------------------------------------------------------*
001010 01          DISPLAY-FELDER.
001020     05      D-NUM4              PIC -9(04).
001030     05      D-NUM4-X REDEFINES D-NUM4
001040                                 PIC X(05).
001050*
001060*--------------------------------------------------------------------*
001070* Zeitfenster in Datum/Uhrzeit aufgespalten - fuer Fehlerausgaben
001080*--------------------------------------------------------------------*
001090 01          W-ZEIT-START.
001100     05      W-ZEIT-START-DATUM  PIC X(08).
001110     05      W-ZEIT-START-UHR    PIC X(06).
001120 01          W-ZEIT-START-ALT REDEFINES W-ZEIT-START
001130                                 PIC X(14).
001140 01          W-ZEIT-END.
001150     05      W-ZEIT-END-DATUM    PIC X(08).
001160     05      W-ZEIT-END-UHR      PIC X(06).
001170 01          W-ZEIT-END-ALT REDEFINES W-ZEIT-END
001180                                 PIC X(14).
001190*
001200*--------------------------------------------------------------------*
001210* Felder mit konstantem Inhalt: Praefix K
001220*--------------------------------------------------------------------*
001230 01          KONSTANTE-FELDER.
001240     05      K-MODUL             PIC X(08)     VALUE "DOCVAL0M".
001250     05      K-PROG-START        PIC X(11)     VALUE "G03 2026-08".
001260*
001270*----------------------------------------------------------------*
001280* Conditional-Felder
001290*----------------------------------------------------------------*
001300 01          SCHALTER.
001310     05      PRG-STATUS          PIC 9.
001320          88 PRG-OK                          VALUE ZERO.
001330          88 PRG-ABBRUCH                     VALUE 1.
001340     05      PORT-GEFUNDEN-FLAG  PIC X       VALUE "N".
001350          88 PORT-GEFUNDEN                   VALUE "J".
001360          88 PORT-NICHT-GEFUNDEN             VALUE "N".
001370     05      UEBERSCHN-FLAG      PIC X       VALUE "N".
001380          88 ZEITFENSTER-UEBERSCHNEIDET      VALUE "J".
001390          88 ZEITFENSTER-FREI                VALUE "N".
001400*
001410*--------------------------------------------------------------------*
001420* gemeinsame Docking-Strukturen (Portaltabelle)
001430*--------------------------------------------------------------------*
001440     COPY    DOCRECC OF "=DOCKLIB".
001450*
001460 LINKAGE SECTION.
001470*
001480*-->    Uebergabe aus DOCLOG0M
001490 01     LINK-REC.
001500    05  LINK-HDR.
001510     10 LINK-CMD                PIC X(02).
001520*       "RF" = Betankungspruefung
001530*       "PF" = Portal-Frei-Pruefung
001540     10 LINK-RC                 PIC S9(04) COMP.
001550*       0 = Pruefung bestanden (OK)
001560*       1 = Pruefung nicht bestanden (NOK)
001570    05  LINK-PRUEF-DATEN.
001580     10 LINK-PRUEF-PORT         PIC X(02).
001590     10 LINK-PRUEF-BETANK-FLAG  PIC X(01).
001600     10 LINK-PRUEF-START-TIME   PIC X(14).
001610     10 LINK-PRUEF-END-TIME     PIC X(14).
001620    05  LINK-PRUEF-RAW REDEFINES LINK-PRUEF-DATEN
001630                                 PIC X(31).
001640*
001650*-->    Belegungsplan des angefragten Portals (nur bei LINK-CMD=PF)
001660 01     LINK-PORT-BELEGUNG.
001670     05 LINK-BEL-ANZAHL         PIC S9(04) COMP.
001680     05 LINK-BEL-EINTRAG OCCURS 50 TIMES.
001690        10 LINK-BEL-MISSION-ID  PIC X(12).
001700        10 LINK-BEL-START-TIME  PIC X(14).
001710        10 LINK-BEL-END-TIME    PIC X(14).
001720        10 LINK-BEL-TEAM        PIC X(20).
001730        10 FILLER               PIC X(05).
001740*
001750 PROCEDURE DIVISION USING LINK-REC, LINK-PORT-BELEGUNG.
001760*
001770******************************************************************
001780* Steuerungs-Section
001790******************************************************************
001800 A100-STEUERUNG SECTION.
001810 A100-00.
001820     IF  SHOW-VERSION
001830         DISPLAY K-MODUL " Stand: " K-PROG-START
001840         EXIT PROGRAM
001850     END-IF
001860*
001870     MOVE ZERO TO PRG-STATUS
001880     MOVE ZERO TO LINK-RC
001890*
001900     EVALUATE LINK-CMD
001910        WHEN "RF"  PERFORM V100-REFUEL-PRUEFEN
001920        WHEN "PF"  PERFORM V200-PORT-FREI-PRUEFEN
001930        WHEN OTHER MOVE LINK-PRUEF-START-TIME TO W-ZEIT-START-ALT
001940                   DISPLAY K-MODUL " unbekanntes LINK-CMD: ",
001950                           LINK-CMD, " Start: ", W-ZEIT-START-DATUM
001960                   MOVE 1 TO LINK-RC
001970     END-EVALUATE
001980*
001990     EXIT PROGRAM
002000     .
002010 A100-99.
002020     EXIT.
002030*
002040******************************************************************
002050* Betankungspruefung: nur A1 ist betankbar (DOCK-104)
002060******************************************************************
002070 V100-REFUEL-PRUEFEN SECTION.
002080 V100-00.
002090     IF  LINK-PRUEF-BETANK-FLAG NOT = "Y"
002100*       --> keine oder ungueltige Kennung = keine Betankung
002110         MOVE ZERO TO LINK-RC
002120         GO TO V100-99
002130     END-IF
002140*
002150     PERFORM V110-PORT-SUCHEN
002160             VARYING C4-PTR FROM 1 BY 1
002170             UNTIL C4-PTR > 4
002180                OR  PORT-GEFUNDEN
002190*
002200     IF  PORT-GEFUNDEN AND DOC-PORT-BETANKBAR (C4-PTR)
002210         MOVE ZERO TO LINK-RC
002220     ELSE
002230         MOVE 1    TO LINK-RC
002240     END-IF
002250     .
002260 V100-99.
002270     EXIT.
002280*
002290 V110-PORT-SUCHEN SECTION.
002300 V110-00.
002310     IF  DOC-PORT-CODE (C4-PTR) = LINK-PRUEF-PORT
002320         SET PORT-GEFUNDEN TO TRUE
002330     END-IF
002340     .
002350 V110-99.
002360     EXIT.
002370*
002380******************************************************************
002390* Portal-Frei-Pruefung: halboffene Zeitfenster [Start,Ende) (DOCK-101)
002400******************************************************************
002410 V200-PORT-FREI-PRUEFEN SECTION.
002420 V200-00.
002430     SET ZEITFENSTER-FREI TO TRUE
002440     MOVE LINK-BEL-ANZAHL TO C4-ANZ
002450*
002460     IF  C4-ANZ = ZERO
002470         MOVE ZERO TO LINK-RC
002480         GO TO V200-99
002490     END-IF
002500*
002510     PERFORM V210-EINTRAG-PRUEFEN
002520             VARYING C4-PTR FROM 1 BY 1
002530             UNTIL C4-PTR > C4-ANZ
002540                OR  ZEITFENSTER-UEBERSCHNEIDET
002550*
002560     IF  ZEITFENSTER-UEBERSCHNEIDET
002570         MOVE 1    TO LINK-RC
002580     ELSE
002590         MOVE ZERO TO LINK-RC
002600     END-IF
002610     .
002620 V200-99.
002630     EXIT.
002640*
002650 V210-EINTRAG-PRUEFEN SECTION.
002660 V210-00.
002670*       Konflikt, wenn NICHT (Ende1<=Start2 ODER Start1>=Ende2)
002680*       d.h. wenn Start1<Ende2 UND Start2<Ende1
002690     IF  LINK-PRUEF-START-TIME < LINK-BEL-END-TIME (C4-PTR)
002700     AND LINK-BEL-START-TIME (C4-PTR) < LINK-PRUEF-END-TIME
002710         SET ZEITFENSTER-UEBERSCHNEIDET TO TRUE
002720     END-IF
002730     .
002740 V210-99.
002750     EXIT.
002760*
002770******************************************************************
002780* ENDE Source-Programm DOCVAL0M
002790******************************************************************
