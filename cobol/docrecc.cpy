000100*****************************************************************
000110* Copybook        :: DOCRECC
000120* Letzte Aenderung :: 2026-08-10
000130* Letzte Version   :: G.02.00
000140* Kurzbeschreibung :: Gemeinsame Strukturen Docking-Scheduler
000150*                     (Portaltabelle und Belegungsplan je Portal)
000160* Auftrag          :: DOCK-101 DOCK-104
000170*---------------------------------------------------------------*
000180* Vers.  | Datum    | von | Kommentar                            *
000190*--------|----------|-----|--------------------------------------*
000200*A.00.00 |1987-06-15| hg  | Neuerstellung (2 Portale A1/A2)
000210*A.01.00 |1991-02-03| hg  | Portalgruppe B1/B2 ergaenzt
000220*G.00.00 |1998-10-07| kl  | Jahr-2000: Zeitfelder auf 14-stellig
000230*G.01.00 |2011-09-02| lb  | Auftrag DOCK-88 Kapazitaet je Portal
000240*        |          |     | auf 50 Missionen erweitert
000250*G.02.00 |2026-08-10| hg  | Auftrag DOCK-104 Gesamtueberarbeitung
000260*        |          |     | fuer neue Missionsklassen
000270*---------------------------------------------------------------*
000280*
000290* DOC-PORT-TABLE     - feste Zuordnung Portal / Betankungsfaehig-
000300*                      keit / Ausweichreihenfolge. Das angefragte
000310*                      Portal steht immer an erster Stelle der
000320*                      Ausweichliste, gefolgt vom Partnerportal
000330*                      derselben Gruppe (A-Gruppe bzw. B-Gruppe).
000340*                      Gruppen A und B sind nicht untereinander
000350*                      kompatibel.
000360*
000370* DOC-PORT-SCHEDULE  - Belegungsplan, ein Eintrag je bereits
000380*                      zugeteilter Mission und Portal. Wird beim
000390*                      Programmstart auf leer gesetzt und lebt
000400*                      nur fuer die Dauer des Laufs (keine Datei).
000410*
000420*****************************************************************
000430*
000440*    Tabellenaufbau ueber FILLER/REDEFINES (Standardtechnik):
000450*    die Werte werden als FILLER geladen und anschliessend per
000460*    REDEFINES indiziert ausgewertet.
000470*
000480 01  DOC-PORT-TABLE-WERTE.
000490     05  FILLER                  PIC X(08) VALUE 'A1YA1A2 '.
000500     05  FILLER                  PIC X(08) VALUE 'A2NA2A1 '.
000510     05  FILLER                  PIC X(08) VALUE 'B1NB1B2 '.
000520     05  FILLER                  PIC X(08) VALUE 'B2NB2B1 '.
000530*
000540 01  DOC-PORT-TABLE REDEFINES DOC-PORT-TABLE-WERTE.
000550     05  DOC-PORT-EINTRAG OCCURS 4 TIMES.
000560         10  DOC-PORT-CODE        PIC X(02).
000570         10  DOC-PORT-BETANK-FLAG PIC X(01).
000580             88  DOC-PORT-BETANKBAR        VALUE 'Y'.
000590             88  DOC-PORT-NICHT-BETANKBAR  VALUE 'N'.
000600         10  DOC-PORT-AUSWEICH OCCURS 2 TIMES
000610                               PIC X(02).
000620         10  FILLER               PIC X(01).
000630*
000640*-------------------------------------------------------------*
000650* Belegungsplan (Arbeitsspeicher, pro Lauf neu aufgebaut)
000660*-------------------------------------------------------------*
000670 01  DOC-PORT-SCHEDULE.
000680     05  DOC-BELEGUNG-PORTAL OCCURS 4 TIMES.
000690         10  DOC-SCH-ANZAHL        PIC S9(04) COMP VALUE ZERO.
000700         10  DOC-SCHEDULE-EINTRAG OCCURS 50 TIMES.
000710             15  DOC-SCH-MISSION-ID   PIC X(12).
000720             15  DOC-SCH-START-TIME   PIC X(14).
000730             15  DOC-SCH-END-TIME     PIC X(14).
000740             15  DOC-SCH-TEAM         PIC X(20).
000750             15  FILLER               PIC X(05).
000760*
000770*****************************************************************
000780* Ende Copybook DOCRECC
000790*****************************************************************
