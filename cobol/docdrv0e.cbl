000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000110?SEARCH  =TALLIB
000120*
000130* Sourcesafe-Module
000140?SEARCH  =DOCLOG0
000150?SEARCH  =DOCVAL0
000160*
000170?NOLMAP, SYMBOLS, INSPECT
000180?SAVE ALL
000190?SAVEABEND
000200?LINES 66
000210?CHECK 3
000220*
000230 IDENTIFICATION DIVISION.
000240*
000250 PROGRAM-ID.    DOCDRV0O.
000260 AUTHOR.        H. GRABER.
000270 INSTALLATION.  ABT. ANWENDUNGSENTWICKLUNG BAHNHOF.
000280 DATE-WRITTEN.  1987-06-15.
000290 DATE-COMPILED.
000300 SECURITY.      NUR FUER INTERNEN BETRIEB - KEINE WEITERGABE.
000310*
000320*****************************************************************
000330* Letzte Aenderung :: 2026-08-10
000340* Letzte Version   :: G.04.00
000350* Kurzbeschreibung :: Hauptprogramm Docking-Scheduler Batch - liest
000360*                     Andockanfragen, ruft Zuteilungslogik auf,
000370*                     schreibt Entscheide und Abschlussstatistik
000380* Auftrag          :: DOCK-101 DOCK-104
000390*
000400* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000410*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000420*----------------------------------------------------------------*
000430* Vers.   | Datum    | von | Kommentar                           *
000440*---------|----------|-----|-------------------------------------*
000450*A.00.00  |1987-06-15| hg  | Neuerstellung (Batchtreiber, 2 Portale)
000460*A.01.00  |1991-02-03| hg  | Portalgruppe B1/B2, 4 Portalzaehler
000470*         |          |     | im Abschlussbericht ergaenzt
000480*A.02.00  |1993-07-30| sch | Zuteilungslogik in eigenes Modul
000490*         |          |     | SSFRCI0 (heute DOCLOG0M) ausgelagert
000500*G.00.00  |1998-10-07| kl  | Jahr-2000: Zeitfelder 14-stellig, Satz-
000510*         |          |     | laengen Anfrage/Entscheid angepasst
000520*G.01.00  |2011-09-02| lb  | Auftrag DOCK-88 Abschlussbericht um
000530*         |          |     | Ablehnungsgruende (Betankung/kein
000540*         |          |     | Portal) aufgegliedert
000550*G.02.00  |2017-11-21| LOR | #DYNAMIC-Zuweisung durch feste logische
000560*         |          |     | Dateinamen DOCKIN/DOCKOUT/DOCKRPT ersetzt
000570*G.03.00  |2019-04-17| mr  | Ablehnungsgrundtext ueber Tabelle
000580*         |          |     | K-REASON-TABLE statt Einzelvergleiche
000590*G.04.00  |2026-08-10| hg  | Auftrag DOCK-104 Gesamtueberarbeitung:
000600*         |          |     | neue Satzlayouts, Aufruf DOCLOG0M
000610*----------------------------------------------------------------*
000620*
000630* Programmbeschreibung
000640* --------------------
000650* Liest die Datei der Andockanfragen (DOCKIN) satzweise bis Datei-
000660* ende, ruft je Anfrage das Zuteilungsmodul DOCLOG0M auf und
000670* schreibt fuer jede Anfrage genau einen Entscheidsatz (DOCKOUT).
000680* Am Ende wird ein Abschlussbericht (DOCKRPT) mit den Kontroll-
000690* summen (gelesen / angenommen / abgelehnt je Grund / Portalaus-
000700* lastung) geschrieben.
000710*
000720* Die Anfragen werden strikt in Satzfolge verarbeitet; es gibt
000730* keine Nachbearbeitung bereits abgelehnter Anfragen und keine
000740* Prioritaeten (Auftrag DOCK-101).
000750*
000760******************************************************************
000770*
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     SWITCH-15 IS ANZEIGE-VERSION
000820         ON STATUS IS SHOW-VERSION
000830     CLASS ALPHNUM IS "0123456789"
000840                      "abcdefghijklmnopqrstuvwxyz"
000850                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000860                      " .,;-_!$%&/=*+".
000870*
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900     SELECT DOCKING-REQUEST-FILE  ASSIGN TO DOCKIN
000910            FILE STATUS IS FILE-STATUS.
000920     SELECT DOCKING-DECISION-FILE ASSIGN TO DOCKOUT
000930            FILE STATUS IS FILE-STATUS.
000940     SELECT DOCKING-SUMMARY-FILE  ASSIGN TO DOCKRPT
000950            FILE STATUS IS FILE-STATUS.
000960*
000970 DATA DIVISION.
000980 FILE SECTION.
000990*
001000 FD  DOCKING-REQUEST-FILE.
001010 01  DOC-REQUEST-RECORD.
001020     05  DOC-REQ-MISSION-ID      PIC X(12).
001030     05  DOC-REQ-PORT            PIC X(02).
001040     05  DOC-REQ-START-TIME      PIC X(14).
001050     05  DOC-REQ-END-TIME        PIC X(14).
001060     05  DOC-REQ-TEAM            PIC X(20).
001070     05  DOC-REQ-BETANK-FLAG     PIC X(01).
001080*
001090*       Alternative Sicht fuer die Startzeit (Datum/Uhrzeit
001100*       getrennt) - wird fuer Diagnoseausgaben benutzt
001110 01  DOC-REQUEST-ALT REDEFINES DOC-REQUEST-RECORD.
001120     05  FILLER                  PIC X(14).
001130     05  DOC-REQ-START-DATUM     PIC X(08).
001140     05  DOC-REQ-START-ZEIT      PIC X(06).
001150     05  FILLER                  PIC X(35).
001160*
001170 FD  DOCKING-DECISION-FILE.
001180 01  DOC-DECISION-RECORD.
001190     05  DOC-DEC-MISSION-ID      PIC X(12).
001200     05  DOC-DEC-STATUS          PIC X(08).
001210     05  DOC-DEC-PORT            PIC X(02).
001220     05  DOC-DEC-REASON          PIC X(40).
001230*
001240 FD  DOCKING-SUMMARY-FILE.
001250 01  DOC-SUMMARY-LINE            PIC X(80).
001260*
001270 WORKING-STORAGE SECTION.
001280*--------------------------------------------------------------------*
001290* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001300*--------------------------------------------------------------------*
001310 01          COMP-FELDER.
001320     05      C4-READ             PIC S9(04) COMP VALUE ZERO.
001330     05      C4-ACCEPTED         PIC S9(04) COMP VALUE ZERO.
001340     05      C4-REJ-REFUEL       PIC S9(04) COMP VALUE ZERO.
001350     05      C4-REJ-NOPORT       PIC S9(04) COMP VALUE ZERO.
001360     05      C4-PORT-A1          PIC S9(04) COMP VALUE ZERO.
001370     05      C4-PORT-A2          PIC S9(04) COMP VALUE ZERO.
001380     05      C4-PORT-B1          PIC S9(04) COMP VALUE ZERO.
001390     05      C4-PORT-B2          PIC S9(04) COMP VALUE ZERO.
001400     05      C4-GRUND-IDX        PIC S9(04) COMP VALUE ZERO.
001410*
001420*--------------------------------------------------------------------*
001430* Display-Felder: Praefix D
001440*--------------------------------------------------------------------*
001450 01          DISPLAY-FELDER.
001460     05      D-RPT-NUM           PIC ZZZ9.
001470*
001480*--------------------------------------------------------------------*
001490* Felder mit konstantem Inhalt: Praefix K
001500*--------------------------------------------------------------------*
001510 01          KONSTANTE-FELDER.
001520     05      K-MODUL             PIC X(08)     VALUE "DOCDRV0O".
001530     05      K-PROG-START        PIC X(11)     VALUE "G04 2026-08".
001540     05      K-GRUND-REFUEL      PIC X(02)     VALUE "RF".
001550     05      K-GRUND-NOPORT      PIC X(02)     VALUE "NP".
001560     05      K-STATUS-OK         PIC X(08)     VALUE "ACCEPTED".
001570*
001580*       Ablehnungsgrund-Texte - Standardtechnik FILLER/REDEFINES,
001590*       indiziert ueber C4-GRUND-IDX (1=Betankung, 2=kein Portal)
001600 01          K-REASON-WERTE.
001610     05      FILLER  PIC X(40) VALUE "REFUELING ONLY AVAILABLE AT A1".
001620     05      FILLER  PIC X(40) VALUE "NO COMPATIBLE PORTS AVAILABLE".
001630 01          K-REASON-TABLE REDEFINES K-REASON-WERTE.
001640     05      K-REASON-EINTRAG OCCURS 2 TIMES
001650                                 PIC X(40).
001660*
001670*----------------------------------------------------------------*
001680* Conditional-Felder
001690*----------------------------------------------------------------*
001700 01          SCHALTER.
001710     05      FILE-STATUS         PIC X(02).
001720          88 FILE-OK                         VALUE "00".
001730          88 FILE-NOK                        VALUE "01" THRU "99".
001740     05      REC-STAT REDEFINES  FILE-STATUS.
001750        10   FILE-STATUS1        PIC X.
001760          88 FILE-EOF-STAT                   VALUE "1".
001770          88 FILE-INVALID                    VALUE "2".
001780        10                       PIC X.
001790*
001800     05      FILE-EOF-FLAG       PIC X       VALUE "N".
001810          88 FILE-EOF                        VALUE "J".
001820          88 FILE-NICHT-EOF                  VALUE "N".
001830*
001840     05      PRG-STATUS          PIC 9.
001850          88 PRG-OK                          VALUE ZERO.
001860          88 PRG-ABBRUCH                     VALUE 1.
001870*
001880*--------------------------------------------------------------------*
001890* weitere Arbeitsfelder
001900*--------------------------------------------------------------------*
001910 01          WORK-FELDER.
001920     05      ZEILE               PIC X(80) VALUE SPACES.
001930*
001940*--------------------------------------------------------------------*
001950* Uebergabebereich an Zuteilungsmodul DOCLOG0M
001960*--------------------------------------------------------------------*
001970 01          LOG-LINK-REC.
001980     05      LOG-LINK-RC                 PIC S9(04) COMP.
001990     05      LOG-LINK-ANF-MISSION-ID     PIC X(12).
002000     05      LOG-LINK-ANF-PORT           PIC X(02).
002010     05      LOG-LINK-ANF-START-TIME     PIC X(14).
002020     05      LOG-LINK-ANF-END-TIME       PIC X(14).
002030     05      LOG-LINK-ANF-TEAM           PIC X(20).
002040     05      LOG-LINK-ANF-BETANK-FLAG    PIC X(01).
002050     05      LOG-LINK-ENTSCHEID-STATUS   PIC X(08).
002060     05      LOG-LINK-ENTSCHEID-PORT     PIC X(02).
002070     05      LOG-LINK-ENTSCHEID-GRUND-KZ PIC X(02).
002080*
002090 PROCEDURE DIVISION.
002100*
002110******************************************************************
002120* Steuerungs-Section
002130******************************************************************
002140 A100-STEUERUNG SECTION.
002150 A100-00.
002160     IF  SHOW-VERSION
002170         DISPLAY K-MODUL " Stand: " K-PROG-START
002180         STOP RUN
002190     END-IF
002200*
002210     PERFORM B000-VORLAUF
002220*
002230     IF  PRG-ABBRUCH
002240         CONTINUE
002250     ELSE
002260         PERFORM B100-VERARBEITUNG
002270     END-IF
002280*
002290     PERFORM B090-ENDE
002300     STOP RUN
002310     .
002320 A100-99.
002330     EXIT.
002340*
002350******************************************************************
002360* Vorlauf: Felder initialisieren, Dateien eroeffnen, erster Satz
002370******************************************************************
002380 B000-VORLAUF SECTION.
002390 B000-00.
002400     PERFORM C000-INIT
002410     PERFORM F100-OPEN-DATEIEN
002420*
002430     IF  PRG-ABBRUCH
002440         GO TO B000-99
002450     END-IF
002460*
002470     READ DOCKING-REQUEST-FILE AT END SET FILE-EOF TO TRUE END-READ
002480     .
002490 B000-99.
002500     EXIT.
002510*
002520******************************************************************
002530* Initialisierung Zaehler und Schalter vor Verarbeitungsbeginn
002540* (DOCK-101)
002550******************************************************************
002560 C000-INIT SECTION.
002570 C000-00.
002580     INITIALIZE COMP-FELDER
002590     SET PRG-OK        TO TRUE
002600     SET FILE-NICHT-EOF TO TRUE
002610     .
002620 C000-99.
002630     EXIT.
002640*
002650******************************************************************
002660* Dateien eroeffnen
002670******************************************************************
002680 F100-OPEN-DATEIEN SECTION.
002690 F100-00.
002700     OPEN INPUT  DOCKING-REQUEST-FILE
002710     IF  FILE-NOK
002720         DISPLAY K-MODUL " Fehler OPEN DOCKIN: " FILE-STATUS
002730         SET PRG-ABBRUCH TO TRUE
002740         GO TO F100-99
002750     END-IF
002760*
002770     OPEN OUTPUT DOCKING-DECISION-FILE
002780     IF  FILE-NOK
002790         DISPLAY K-MODUL " Fehler OPEN DOCKOUT: " FILE-STATUS
002800         SET PRG-ABBRUCH TO TRUE
002810         GO TO F100-99
002820     END-IF
002830*
002840     OPEN OUTPUT DOCKING-SUMMARY-FILE
002850     IF  FILE-NOK
002860         DISPLAY K-MODUL " Fehler OPEN DOCKRPT: " FILE-STATUS
002870         SET PRG-ABBRUCH TO TRUE
002880     END-IF
002890     .
002900 F100-99.
002910     EXIT.
002920*
002930******************************************************************
002940* Verarbeitung: je gelesener Satz genau ein Entscheid und genau
002950* ein Satz in DOCKOUT (DOCK-101)
002960******************************************************************
002970 B100-VERARBEITUNG SECTION.
002980 B100-00.
002990     PERFORM C200-ANFRAGE-VERARBEITEN UNTIL FILE-EOF
003000     .
003010 B100-99.
003020     EXIT.
003030*
003040 C200-ANFRAGE-VERARBEITEN SECTION.
003050 C200-00.
003060     ADD  1 TO C4-READ
003070*
003080     MOVE DOC-REQ-MISSION-ID  TO LOG-LINK-ANF-MISSION-ID
003090     MOVE DOC-REQ-PORT        TO LOG-LINK-ANF-PORT
003100     MOVE DOC-REQ-START-TIME  TO LOG-LINK-ANF-START-TIME
003110     MOVE DOC-REQ-END-TIME    TO LOG-LINK-ANF-END-TIME
003120     MOVE DOC-REQ-TEAM        TO LOG-LINK-ANF-TEAM
003130     MOVE DOC-REQ-BETANK-FLAG TO LOG-LINK-ANF-BETANK-FLAG
003140*
003150     CALL "DOCLOG0M" USING LOG-LINK-REC
003160*
003170     MOVE DOC-REQ-MISSION-ID        TO DOC-DEC-MISSION-ID
003180     MOVE LOG-LINK-ENTSCHEID-STATUS TO DOC-DEC-STATUS
003190     MOVE LOG-LINK-ENTSCHEID-PORT   TO DOC-DEC-PORT
003200*
003210     MOVE ZERO TO C4-GRUND-IDX
003220     IF  LOG-LINK-ENTSCHEID-GRUND-KZ = K-GRUND-REFUEL
003230         MOVE 1 TO C4-GRUND-IDX
003240     END-IF
003250     IF  LOG-LINK-ENTSCHEID-GRUND-KZ = K-GRUND-NOPORT
003260         MOVE 2 TO C4-GRUND-IDX
003270     END-IF
003280*
003290     IF  C4-GRUND-IDX > ZERO
003300         MOVE K-REASON-EINTRAG (C4-GRUND-IDX) TO DOC-DEC-REASON
003310     ELSE
003320         MOVE SPACES TO DOC-DEC-REASON
003330     END-IF
003340*
003350     WRITE DOC-DECISION-RECORD
003360*
003370     PERFORM C210-ZAEHLER-FORTSCHREIBEN
003380*
003390     READ DOCKING-REQUEST-FILE AT END SET FILE-EOF TO TRUE END-READ
003400     .
003410 C200-99.
003420     EXIT.
003430*
003440******************************************************************
003450* Kontrollsummen und Portalauslastung fortschreiben
003460******************************************************************
003470 C210-ZAEHLER-FORTSCHREIBEN SECTION.
003480 C210-00.
003490     IF  LOG-LINK-ENTSCHEID-STATUS = K-STATUS-OK
003500         ADD 1 TO C4-ACCEPTED
003510         EVALUATE LOG-LINK-ENTSCHEID-PORT
003520            WHEN "A1"  ADD 1 TO C4-PORT-A1
003530            WHEN "A2"  ADD 1 TO C4-PORT-A2
003540            WHEN "B1"  ADD 1 TO C4-PORT-B1
003550            WHEN "B2"  ADD 1 TO C4-PORT-B2
003560         END-EVALUATE
003570     ELSE
003580         IF  LOG-LINK-ENTSCHEID-GRUND-KZ = K-GRUND-REFUEL
003590             ADD 1 TO C4-REJ-REFUEL
003600         ELSE
003610             ADD 1 TO C4-REJ-NOPORT
003620         END-IF
003630     END-IF
003640     .
003650 C210-99.
003660     EXIT.
003670*
003680******************************************************************
003690* Nachlauf: Abschlussbericht schreiben, Dateien schliessen
003700******************************************************************
003710 B090-ENDE SECTION.
003720 B090-00.
003730     IF  NOT PRG-ABBRUCH
003740         PERFORM Z100-SUMMARY-DRUCKEN
003750     END-IF
003760*
003770     IF  PRG-ABBRUCH
003780         DISPLAY K-MODUL " >>> ABBRUCH !!! <<<"
003790     ELSE
003800         DISPLAY K-MODUL " Verarbeitung beendet - Saetze gelesen: ",
003810                 C4-READ
003820     END-IF
003830*
003840     CLOSE DOCKING-REQUEST-FILE
003850     CLOSE DOCKING-DECISION-FILE
003860     CLOSE DOCKING-SUMMARY-FILE
003870     .
003880 B090-99.
003890     EXIT.
003900*
003910******************************************************************
003920* Abschlussbericht mit Kontrollsummen (Auftrag DOCK-101)
003930******************************************************************
003940 Z100-SUMMARY-DRUCKEN SECTION.
003950 Z100-00.
003960     MOVE SPACES                 TO DOC-SUMMARY-LINE
003970     MOVE "DOCKING SCHEDULER SUMMARY" TO DOC-SUMMARY-LINE
003980     WRITE DOC-SUMMARY-LINE
003990*
004000     MOVE C4-READ                TO D-RPT-NUM
004010     STRING "REQUESTS READ            :  " DELIMITED BY SIZE,
004020            D-RPT-NUM             DELIMITED BY SIZE
004030            INTO DOC-SUMMARY-LINE
004040     WRITE DOC-SUMMARY-LINE
004050*
004060     MOVE C4-ACCEPTED            TO D-RPT-NUM
004070     STRING "ACCEPTED                 :  " DELIMITED BY SIZE,
004080            D-RPT-NUM             DELIMITED BY SIZE
004090            INTO DOC-SUMMARY-LINE
004100     WRITE DOC-SUMMARY-LINE
004110*
004120     MOVE C4-REJ-REFUEL          TO D-RPT-NUM
004130     STRING "REJECTED - REFUELING     :  " DELIMITED BY SIZE,
004140            D-RPT-NUM             DELIMITED BY SIZE
004150            INTO DOC-SUMMARY-LINE
004160     WRITE DOC-SUMMARY-LINE
004170*
004180     MOVE C4-REJ-NOPORT          TO D-RPT-NUM
004190     STRING "REJECTED - NO PORT FREE  :  " DELIMITED BY SIZE,
004200            D-RPT-NUM             DELIMITED BY SIZE
004210            INTO DOC-SUMMARY-LINE
004220     WRITE DOC-SUMMARY-LINE
004230*
004240     MOVE C4-PORT-A1              TO D-RPT-NUM
004250     STRING "PORT A1 MISSIONS         :  " DELIMITED BY SIZE,
004260            D-RPT-NUM             DELIMITED BY SIZE
004270            INTO DOC-SUMMARY-LINE
004280     WRITE DOC-SUMMARY-LINE
004290*
004300     MOVE C4-PORT-A2              TO D-RPT-NUM
004310     STRING "PORT A2 MISSIONS         :  " DELIMITED BY SIZE,
004320            D-RPT-NUM             DELIMITED BY SIZE
004330            INTO DOC-SUMMARY-LINE
004340     WRITE DOC-SUMMARY-LINE
004350*
004360     MOVE C4-PORT-B1              TO D-RPT-NUM
004370     STRING "PORT B1 MISSIONS         :  " DELIMITED BY SIZE,
004380            D-RPT-NUM             DELIMITED BY SIZE
004390            INTO DOC-SUMMARY-LINE
004400     WRITE DOC-SUMMARY-LINE
004410*
004420     MOVE C4-PORT-B2              TO D-RPT-NUM
004430     STRING "PORT B2 MISSIONS         :  " DELIMITED BY SIZE,
004440            D-RPT-NUM             DELIMITED BY SIZE
004450            INTO DOC-SUMMARY-LINE
004460     WRITE DOC-SUMMARY-LINE
004470     .
004480 Z100-99.
004490     EXIT.
004500*
004510******************************************************************
004520* ENDE Source-Programm DOCDRV0O
004530******************************************************************
